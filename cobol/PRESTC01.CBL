000100******************************************************************
000110* FECHA       : 14/03/1987                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : PRESTAMOS AL CONSUMO - CLIENTE INDIA (CIBIL)     *
000140* PROGRAMA    : PRESTC01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE LAS SOLICITUDES DE PRESTAMO DEL DIA, LAS     *
000170*             : VALIDA, CALCULA UN SCORE CIBIL SIMULADO Y LA     *
000180*             : ELEGIBILIDAD, Y GRABA EL RESULTADO POR CADA      *
000190*             : SOLICITUD JUNTO CON EL MAESTRO DE SOLICITUDES.   *
000200* ARCHIVOS    : SOLICITU=E  ELEGIBLE=S  MAESTRO=S(EXTEND)        *
000210*             : REPORTE=S                                        *
000220* PROGRAMA(S) : NO APLICA                                        *
000230* BPM/RATIONAL: PR-0041                                          *
000240* NOMBRE      : CALIFICACION CIBIL Y ELEGIBILIDAD DE PRESTAMOS   *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.     PRESTC01.
000280 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000290 INSTALLATION.   PROCESOS FINANCIEROS INTERNACIONALES, S.A.
000300 DATE-WRITTEN.   14/03/1987.
000310 DATE-COMPILED.
000320 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000330******************************************************************
000340*             B I T A C O R A   D E   C A M B I O S              *
000350******************************************************************
000360* 14/03/1987 EDR TICKET PR-0041  VERSION ORIGINAL DEL BATCH DE   *
000370*                CALIFICACION CIBIL PARA EL CLIENTE DE INDIA.    *
000380* 02/09/1987 EDR TICKET PR-0052  SE CORRIGE EL TRUNCAMIENTO DE   *
000390*                LA BANDA DE PORCENTAJE, QUEDABA REDONDEANDO.    *
000400* 22/07/1989 EDR TICKET PR-0088  SE AGREGA EL MAESTRO DE         *
000410*                SOLICITUDES (PRMAE001) Y LA VALIDACION DE       *
000420*                DUPLICADOS POR CELULAR/PAN.                     *
000430* 18/04/1991 MRQ TICKET PR-0103  SE AGREGA EL REPORTE DE         *
000440*                CONTROL CON LOS TOTALES DE CIERRE DE CORRIDA.   *
000450* 08/06/1991 MRQ TICKET PR-0110  ELIG-MESSAGE SE AMPLIA A        *
000460*                X(200), NO ALCANZABA PARA NOMBRES LARGOS.       *
000470* 02/11/1993 MRQ TICKET PR-0129  APP-NAME Y LM-NAME SE AMPLIAN   *
000480*                DE X(60) A X(100) A PEDIDO DEL CLIENTE.         *
000490* 30/05/1996 CBQ TICKET PR-0146  SE AGREGAN LM-CREATED-AT Y      *
000500*                LM-UPDATED-AT AL MAESTRO, PEDIDO DE AUDITORIA.  *
000510* 19/01/1998 EDR TICKET PR-0189  REVISION PRELIMINAR DE FECHAS   *
000520*                DE 2 POSICIONES DE ANIO PARA EL CAMBIO DE       *
000530*                SIGLO (Y2K), SE AMPLIAN LOS CAMPOS DE FECHA.    *
000540* 19/01/1999 EDR TICKET PR-0203  REVISION Y2K FINAL, SE          *
000550*                CONFIRMA QUE TODAS LAS FECHAS DEL PROGRAMA Y    *
000560*                DE PRSOLC01/PRELG001/PRMAE001 SON AAAA-MM-DD.   *
000570* 11/02/2003 JLQ TICKET PR-0261  SE DOCUMENTA LM-ELIGIBLE CON    *
000580*                NIVELES 88, SIN CAMBIO DE LONGITUD DE CAMPO.    *
000590* 14/09/2007 JLQ TICKET PR-0318  SE AGREGA VALIDACION DE PAN     *
000600*                POR CLASE DE CARACTER EN VEZ DE TABLA FIJA.     *
000610* 05/05/2011 SGR TICKET PR-0374  EL TOPE DE CAPACIDAD DE PAGO    *
000620*                PASA DE 4 A 5 VECES EL INGRESO ANUAL.           *
000630******************************************************************
000640******************************************************************
000650*        E N V I R O N M E N T   D I V I S I O N                 *
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690*----------------------------------------------------------------*
000700*    C01 CONTROLA EL SALTO DE PAGINA DEL REPORTE DE CONTROL.     *
000710*    LAS CLASES PAN-LETRA/PAN-DIGITO SE USAN EN 214-VALIDA-PAN   *
000720*    PARA EXIGIR SOLO MAYUSCULAS EN LAS POSICIONES DE LETRA DEL  *
000730*    PAN, PORQUE LA CLASE ALPHABETIC DEL COMPILADOR TAMBIEN      *
000740*    ACEPTA MINUSCULAS Y ESPACIOS.  UPSI-0 ES EL INTERRUPTOR DE  *
000750*    REPROCESO QUE SE ENCIENDE DESDE JCL/PARMS CUANDO HAY QUE    *
000760*    REPETIR UNA CORRIDA; NO SE USA TODAVIA EN ESTE PROGRAMA.    *
000770*----------------------------------------------------------------*
000780 SPECIAL-NAMES.
000790     C01                     IS TOP-OF-FORM
000800     CLASS PAN-LETRA         IS 'A' THRU 'Z'
000810     CLASS PAN-DIGITO        IS '0' THRU '9'
000820     UPSI-0                  ON  STATUS IS SW-REPROCESO-ON
000830                             OFF STATUS IS SW-REPROCESO-OFF.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*----------------------------------------------------------------*
000870*    ARCHIVO DE ENTRADA - SOLICITUDES DEL DIA.  UN REGISTRO      *
000880*    POR SOLICITANTE, EN EL ORDEN EN QUE LLEGAN DEL SISTEMA      *
000890*    DE CAPTURA; NO SE EXIGE NINGUN ORDEN DE LLAVE.              *
000900*----------------------------------------------------------------*
000910     SELECT SOLICITU  ASSIGN TO SOLICITU
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS  IS FS-SOLICITU.
000940*----------------------------------------------------------------*
000950*    ARCHIVO DE SALIDA - UN REGISTRO DE RESULTADO DE             *
000960*    ELEGIBILIDAD POR CADA SOLICITUD VALIDA Y NO DUPLICADA.      *
000970*----------------------------------------------------------------*
000980     SELECT ELEGIBLE  ASSIGN TO ELEGIBLE
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS  IS FS-ELEGIBLE.
001010*----------------------------------------------------------------*
001020*    MAESTRO DE SOLICITUDES - SE LEE PRIMERO EN INPUT PARA       *
001030*    CARGAR LA TABLA DE DUPLICADOS Y EL CORRELATIVO (PARRAFO     *
001040*    120), LUEGO SE REABRE EN EXTEND (PARRAFO 130) PARA          *
001050*    AGREGAR LAS ALTAS DE LA CORRIDA ACTUAL A CONTINUACION.      *
001060*----------------------------------------------------------------*
001070     SELECT MAESTRO   ASSIGN TO MAESTRO
001080            ORGANIZATION IS SEQUENTIAL
001090            FILE STATUS  IS FS-MAESTRO.
001100*----------------------------------------------------------------*
001110*    REPORTE DE CONTROL DE LA CORRIDA, UNA SOLA IMPRESION AL     *
001120*    CIERRE (PARRAFO 500), CON LOS CONTADORES Y LOS TOTALES      *
001130*    MONETARIOS DE LA CORRIDA.                                   *
001140*----------------------------------------------------------------*
001150     SELECT REPORTE   ASSIGN TO REPORTE
001160            FILE STATUS  IS FS-REPORTE.
001170 DATA DIVISION.
001180 FILE SECTION.
001190******************************************************************
001200*             D E F I N I C I O N   D E   A R C H I V O S        *
001210******************************************************************
001220*    LOS TRES ARCHIVOS DE NEGOCIO TRAEN SU LAYOUT EN UN          *
001230*    COPYBOOK APARTE (UNO POR ARCHIVO, SEGUN LA NORMA DEL        *
001240*    DEPARTAMENTO), PARA QUE OTROS PROGRAMAS DEL SISTEMA DE      *
001250*    PRESTAMOS PUEDAN COMPARTIR LA MISMA DEFINICION DE           *
001260*    REGISTRO SIN DUPLICAR CODIGO.                               *
001270*----------------------------------------------------------------*
001280 FD  SOLICITU
001290     LABEL RECORDS ARE STANDARD.
001300     COPY PRSOLC01.
001310 FD  ELEGIBLE
001320     LABEL RECORDS ARE STANDARD.
001330     COPY PRELG001.
001340 FD  MAESTRO
001350     LABEL RECORDS ARE STANDARD.
001360     COPY PRMAE001.
001370*----------------------------------------------------------------*
001380*    EL REPORTE DE CONTROL NO TIENE COPYBOOK PROPIO PORQUE ES    *
001390*    UN ARCHIVO DE UNA SOLA LINEA GENERICA; EL FORMATO REAL DE   *
001400*    CADA RENGLON LO ARMA WKS-LINEA-DETALLE EN WORKING-          *
001410*    STORAGE Y SE MUEVE AQUI CON WRITE ... FROM.                 *
001420*----------------------------------------------------------------*
001430 FD  REPORTE
001440     LABEL RECORDS ARE STANDARD.
001450 01  LINEA-REPORTE                  PIC X(80).
001460 WORKING-STORAGE SECTION.
001470******************************************************************
001480*        A R E A   D E   E S T A D O   D E   A R C H I V O S     *
001490******************************************************************
001500*    UN CAMPO FS-xxx POR ARCHIVO, CON SUS 88-NIVELES DE OK/EOF,  *
001510*    SIGUIENDO LA MISMA CONVENCION DE LOS DEMAS PROGRAMAS DEL    *
001520*    DEPARTAMENTO.  SOLO SOLICITU Y MAESTRO SE LEEN, POR ESO     *
001530*    SOLO ELLOS TIENEN 88 FS-xxx-EOF.                            *
001540*----------------------------------------------------------------*
001550 01  WKS-ESTADOS-ARCHIVO.
001560     05  FS-SOLICITU             PIC 9(02)  VALUE ZEROS.
001570         88  FS-SOLICITU-OK                 VALUE 00.
001580         88  FS-SOLICITU-EOF                VALUE 10.
001590     05  FS-ELEGIBLE             PIC 9(02)  VALUE ZEROS.
001600         88  FS-ELEGIBLE-OK                 VALUE 00.
001610     05  FS-MAESTRO              PIC 9(02)  VALUE ZEROS.
001620         88  FS-MAESTRO-OK                  VALUE 00.
001630         88  FS-MAESTRO-EOF                 VALUE 10.
001640     05  FS-REPORTE              PIC 9(02)  VALUE ZEROS.
001650         88  FS-REPORTE-OK                  VALUE 00.
001660     05  FILLER                  PIC X(02)  VALUE SPACES.
001670*----------------------------------------------------------------*
001680*    SWITCHES DE UN SOLO CARACTER CON SU 88-NIVEL DE PRUEBA,     *
001690*    AL ESTILO 'S'/'N' DEL DEPARTAMENTO.  SW-FUE-TOPADO SE       *
001700*    AGREGO CON EL TICKET PR-0389 PARA QUE 313-ARMA-MENSAJE      *
001710*    SEPA SI EL TOPE DE CAPACIDAD DE PAGO RECORTO LA BANDA,      *
001720*    EN LUGAR DE ADIVINARLO SOBRE EL PORCENTAJE YA REDONDEADO.   *
001730*----------------------------------------------------------------*
001740 01  WKS-SWITCHES-DE-CORRIDA.
001750     05  SW-FIN-SOLICITU         PIC X(01)  VALUE 'N'.
001760         88  HAY-FIN-SOLICITU               VALUE 'S'.
001770     05  SW-FIN-MAESTRO          PIC X(01)  VALUE 'N'.
001780         88  HAY-FIN-MAESTRO                VALUE 'S'.
001790     05  SW-SOLICITUD-VALIDA     PIC X(01)  VALUE 'S'.
001800         88  SOLICITUD-ES-VALIDA            VALUE 'S'.
001810         88  SOLICITUD-NO-VALIDA            VALUE 'N'.
001820     05  SW-ES-DUPLICADO         PIC X(01)  VALUE 'N'.
001830         88  SOLICITUD-DUPLICADA            VALUE 'S'.
001840     05  SW-REPROCESO-ON         PIC X(01)  VALUE 'N'.
001850     05  SW-REPROCESO-OFF        PIC X(01)  VALUE 'S'.
001860     05  SW-FUE-TOPADO           PIC X(01)  VALUE 'N'.
001870         88  MONTO-FUE-TOPADO               VALUE 'S'.
001880         88  MONTO-NO-FUE-TOPADO            VALUE 'N'.
001890     05  FILLER                  PIC X(02)  VALUE SPACES.
001900******************************************************************
001910*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
001920******************************************************************
001930*    TODO CONTADOR, SUBINDICE O ACUMULADOR DE LA CORRIDA VA      *
001940*    COMPRIMIDO (COMP), POR ESTANDAR DE RENDIMIENTO DEL          *
001950*    DEPARTAMENTO; LOS MONTOS EN RUPIAS SE MANEJAN APARTE, EN    *
001960*    DISPLAY, PORQUE ASI LOS PIDE EL AREA DE CONTABILIDAD PARA   *
001970*    PODER LEERLOS DIRECTO DE UN VOLCADO DEL ARCHIVO.            *
001980*----------------------------------------------------------------*
001990 01  WKS-CONTADORES              COMP.
002000     05  WKS-CNT-LEIDAS         PIC 9(07)  VALUE ZERO.
002010     05  WKS-CNT-VALIDAS        PIC 9(07)  VALUE ZERO.
002020     05  WKS-CNT-RECHAZO-DATO   PIC 9(07)  VALUE ZERO.
002030     05  WKS-CNT-DUPLICADAS     PIC 9(07)  VALUE ZERO.
002040     05  WKS-CNT-APROBADAS      PIC 9(07)  VALUE ZERO.
002050     05  WKS-CNT-RECHAZADAS     PIC 9(07)  VALUE ZERO.
002060     05  WKS-CNT-MAESTRO-PREVIO PIC 9(07)  VALUE ZERO.
002070     05  WKS-IX-TABLA           PIC 9(07)  VALUE ZERO.
002080     05  WKS-IX-CARGA           PIC 9(07)  VALUE ZERO.
002090     05  WKS-LONG-NOMBRE        PIC 9(03)  VALUE ZERO.
002100     05  WKS-POS-NOMBRE         PIC 9(03)  VALUE ZERO.
002110     05  FILLER                 PIC 9(03)  VALUE ZERO.
002120*----------------------------------------------------------------*
002130*    TOTALES QUE ALIMENTAN EL REPORTE DE CONTROL (PARRAFO 500).  *
002140*    SE ACUMULAN EN 410-ESCRIBE-ELEGIBLE, UNA VEZ POR CADA       *
002150*    SOLICITUD QUE LLEGA A GRABARSE.                             *
002160*----------------------------------------------------------------*
002170 01  WKS-TOTALES-MONETARIOS.
002180     05  WKS-TOT-MONTO-SOLICITADO   PIC 9(11)V99 VALUE ZERO.
002190     05  WKS-TOT-MONTO-APROBADO     PIC 9(11)V99 VALUE ZERO.
002200     05  FILLER                     PIC X(05)   VALUE SPACES.
002210******************************************************************
002220*     T A B L A   D E   D U P L I C A D O S   E N   M E M O R I A*
002230*    SE CARGA AL INICIO CON LOS CELULARES Y PAN YA EXISTENTES EN *
002240*    EL MAESTRO, Y SE VA AMPLIANDO CON CADA SOLICITUD QUE SE     *
002250*    GRABA EN LA CORRIDA ACTUAL.  VER PARRAFO 420.               *
002260******************************************************************
002270 01  WKS-TABLA-MAESTRO.
002280     05  WKS-MAX-TABLA          PIC 9(07)  VALUE 0050000
002290                                COMP.
002300     05  WKS-TOPE-TABLA         PIC 9(07)  VALUE ZERO COMP.
002310     05  FILLER                 PIC X(04)  VALUE SPACES.
002320     05  WKS-FILA-MAESTRO OCCURS 1 TO 50000 TIMES
002330             DEPENDING ON WKS-TOPE-TABLA
002340             INDEXED BY WKS-IDX-MAESTRO.
002350         10  WKS-TM-MOBILE      PIC X(10).
002360         10  WKS-TM-PAN         PIC X(10).
002370*----------------------------------------------------------------*
002380*    50,000 FILAS ALCANZAN HOLGADAMENTE PARA UN DIA DE           *
002390*    SOLICITUDES MAS EL MAESTRO ACUMULADO; SI ALGUN DIA SE       *
002400*    LLEGA A ESE TOPE, EL PROGRAMA NO LO CONTROLA Y TRUNCARIA    *
002410*    LA TABLA, PERO ESE VOLUMEN NUNCA SE HA VISTO EN PRODUCCION. *
002420*----------------------------------------------------------------*
002430******************************************************************
002440*        A R E A   D E   T R A B A J O   D E L   S C O R E       *
002450******************************************************************
002460*    CAMPOS DE TRABAJO DE 300-CALCULA-SCORE-CIBIL Y 310-EVALUA-  *
002470*    ELEGIBILIDAD.  WKS-MONTO-BANDA ES EL MONTO DE LA BANDA      *
002480*    ANTES DEL TOPE DE CAPACIDAD DE PAGO; WKS-MONTO-ELEGIBLE ES  *
002490*    EL MONTO YA DESPUES DEL TOPE, EL QUE REALMENTE SE APRUEBA.  *
002500 01  WKS-AREA-SCORE.
002510     05  WKS-SCORE-BASE         PIC S9(05)  VALUE ZERO COMP.
002520     05  WKS-SCORE-AJUSTE       PIC S9(05)  VALUE ZERO COMP.
002530     05  WKS-SCORE-CALCULADO    PIC S9(05)  VALUE ZERO COMP.
002540*    WKS-RAZON-CUOTA-ING GUARDA LA RAZON MONTO/INGRESO ANUAL     *
002550*    QUE CALCULA 302; SU REDEFINE ALFANUMERICO SOLO SE USA EN    *
002560*    VUELCOS DE DEPURACION CUANDO HAY QUE MIRAR EL CAMPO TAL     *
002570*    COMO QUEDA EN MEMORIA, SIN LA IMPLICACION DE PUNTO DECIMAL. *
002580     05  WKS-RAZON-CUOTA-ING    PIC S9(09)V99 VALUE ZERO.
002590     05  WKS-RAZON-R REDEFINES WKS-RAZON-CUOTA-ING
002600                                PIC X(11).
002610     05  WKS-PORCENTAJE-BANDA   PIC 9(03)     VALUE ZERO.
002620     05  WKS-MONTO-BANDA        PIC 9(09)V99  VALUE ZERO.
002630     05  WKS-MONTO-BANDA-E      PIC 9(09)     VALUE ZERO.
002640     05  WKS-TOPE-CAPACIDAD     PIC 9(11)V99  VALUE ZERO.
002650     05  WKS-MONTO-ELEGIBLE     PIC 9(09)V99  VALUE ZERO.
002660*    WKS-PORCENTAJE-EDIT ES SOLO UN CAMPO DE PASO PARA QUITAR    *
002670*    CEROS Y BLANCOS A LA IZQUIERDA (VER 313B); NUNCA SE         *
002680*    IMPRIME NI SE GRABA DIRECTAMENTE EN NINGUN ARCHIVO.         *
002690     05  WKS-PORCENTAJE-EDIT    PIC ZZ9.
002700     05  WKS-PORCENTAJE-TEXTO   PIC X(03)     VALUE SPACES.
002710     05  FILLER                 PIC X(03)     VALUE SPACES.
002720******************************************************************
002730*    AREA DE TRABAJO PARA VALIDAR EL PAN (5 LETRAS + 4 DIGITOS + *
002740*    1 LETRA, SEGUN NORMA DEL CLIENTE) SIN USAR FUNCIONES        *
002750*    INTRINSECAS DEL COMPILADOR.                                 *
002760******************************************************************
002770 01  WKS-AREA-PAN.
002780     05  WKS-PAN-ENTRADA        PIC X(10).
002790     05  WKS-PAN-R REDEFINES WKS-PAN-ENTRADA.
002800         10  WKS-PAN-LETRAS-1   PIC X(05).
002810         10  WKS-PAN-DIGITOS    PIC X(04).
002820         10  WKS-PAN-LETRA-F    PIC X(01).
002830     05  WKS-PAN-POS            PIC 9(02) VALUE ZERO COMP.
002840*----------------------------------------------------------------*
002850*    WKS-PAN-POS QUEDA DECLARADO PARA UNA FUTURA VALIDACION      *
002860*    POSICION POR POSICION SI EL AREA FISCAL PIDE ALGUN DIA UNA  *
002870*    REGLA MAS FINA QUE LA VALIDACION POR CLASE DE 214.          *
002880*----------------------------------------------------------------*
002890******************************************************************
002900*    AREA DE TRABAJO PARA EL SELLO DE FECHA-HORA DEL REGISTRO    *
002910*    DEL MAESTRO.  NO EXISTE RELOJ EN ESTE AMBIENTE DE PRUEBA,   *
002920*    SE FIJA UNA FECHA-HORA DE REFERENCIA DEL PROCESO BATCH.     *
002930******************************************************************
002940*    LA REDEFINICION DESGLOSA EL SELLO EN ANIO/MES/DIA/HORA      *
002950*    POR SI ALGUN REPORTE FUTURO NECESITA IMPRIMIRLOS POR        *
002960*    SEPARADO; POR AHORA SOLO SE USA EL CAMPO COMPLETO.          *
002970 01  WKS-AREA-FECHA-PROCESO.
002980     05  WKS-FECHA-HORA-PROCESO   PIC X(19)
002990                                 VALUE '1987-03-14 00:00:00'.
003000     05  FILLER                  PIC X(01)  VALUE SPACES.
003010 01  WKS-FECHA-HORA-R REDEFINES WKS-AREA-FECHA-PROCESO.
003020     05  WKS-FH-ANIO             PIC X(04).
003030     05  FILLER                  PIC X(01).
003040     05  WKS-FH-MES              PIC X(02).
003050     05  FILLER                  PIC X(01).
003060     05  WKS-FH-DIA              PIC X(02).
003070     05  FILLER                  PIC X(01).
003080     05  WKS-FH-HORA             PIC X(08).
003090     05  FILLER                  PIC X(01).
003100******************************************************************
003110*      L I N E A S   D E L   R E P O R T E   D E   C O N T R O L *
003120******************************************************************
003130*    EL REPORTE TIENE UN SOLO ENCABEZADO FIJO (WKS-ENCABEZADO-1) *
003140*    IMPRESO UNA VEZ AL INICIO DE 500-IMPRIME-CONTROL, SEGUIDO   *
003150*    DE VARIAS LINEAS DE DETALLE QUE COMPARTEN EL MISMO LAYOUT   *
003160*    (WKS-LINEA-DETALLE):  UNA ETIQUETA A LA IZQUIERDA Y UN      *
003170*    VALOR NUMERICO EDITADO A LA DERECHA, PARA QUE LOS SIETE     *
003180*    RENGLONES DEL REPORTE QUEDEN ALINEADOS ENTRE SI.            *
003190*----------------------------------------------------------------*
003200 01  WKS-ENCABEZADO-1.
003210     05  FILLER   PIC X(30) VALUE
003220         'PRESTC01 - REPORTE DE CONTROL'.
003230     05  FILLER   PIC X(50) VALUE SPACES.
003240 01  WKS-LINEA-DETALLE.
003250     05  WLD-ETIQUETA           PIC X(40).
003260     05  WLD-VALOR              PIC ZZZ,ZZZ,ZZ9.99.
003270     05  FILLER                 PIC X(26)  VALUE SPACES.
003280*----------------------------------------------------------------*
003290*    LITERALES DE UNA SOLA POSICION USADOS EN VALIDACIONES Y     *
003300*    ASIGNACIONES DE SWITCH A LO LARGO DEL PROGRAMA, EN VEZ      *
003310*    DE REPETIR LAS COMILLAS 'S'/'N' EN CADA PARRAFO.            *
003320*----------------------------------------------------------------*
003330 77  WKS-LITERAL-SI              PIC X(01) VALUE 'S'.
003340 77  WKS-LITERAL-NO              PIC X(01) VALUE 'N'.
003350 PROCEDURE DIVISION.
003360******************************************************************
003370*    0 0 0 - P A R R A F O   P R I N C I P A L                   *
003380******************************************************************
003390*    ESQUELETO CLASICO DE PROGRAMA BATCH SECUENCIAL DEL          *
003400*    DEPARTAMENTO: ABRIR/CARGAR (100), PROCESAR HASTA FIN DE     *
003410*    ARCHIVO (200), IMPRIMIR EL REPORTE DE CONTROL (500) Y       *
003420*    CERRAR (900).  NINGUN OTRO PARRAFO DE ESTA SECCION SE       *
003430*    LLAMA DESDE FUERA DE ESTA CADENA.                           *
003440*----------------------------------------------------------------*
003450 000-PRINCIPAL SECTION.
003460     PERFORM 100-INICIO
003470*    EL CICLO CENTRAL PROCESA UNA SOLICITUD POR VUELTA HASTA     *
003480*    AGOTAR SOLICITU; LA LECTURA ANTICIPADA (140) HACE QUE       *
003490*    HAY-FIN-SOLICITU YA ESTE EN 'S' DESDE ANTES DE ENTRAR SI EL *
003500*    ARCHIVO DE ENTRADA LLEGA VACIO.                             *
003510     PERFORM 200-PROCESA-SOLICITUDES
003520         UNTIL HAY-FIN-SOLICITU
003530     PERFORM 500-IMPRIME-CONTROL
003540     PERFORM 900-FINALIZA
003550     STOP RUN.
003560 000-PRINCIPAL-E. EXIT.
003570******************************************************************
003580*    1 0 0 - A P E R T U R A   Y   C A R G A   I N I C I A L     *
003590******************************************************************
003600*    ESTE PARRAFO SOLO ORQUESTA LA SECUENCIA DE ARRANQUE DE LA   *
003610*    CORRIDA; CADA PASO VIVE EN SU PROPIO PARRAFO PORQUE ASI     *
003620*    LO PIDIO EL ESTANDAR DEL DEPARTAMENTO (VER MANUAL DE        *
003630*    PROGRAMACION, CAP. 4) DESDE LA REVISION DE 1991.            *
003640 100-INICIO SECTION.
003650     PERFORM 110-APERTURA-ARCHIVOS
003660     PERFORM 120-CARGA-MAESTRO-EXISTENTE
003670     PERFORM 130-REABRE-MAESTRO-EXTEND
003680     PERFORM 140-LEE-SOLICITUD.
003690 100-INICIO-E. EXIT.
003700*----------------------------------------------------------------*
003710*    SE ABREN LOS TRES ARCHIVOS FIJOS DE LA CORRIDA (SOLICITU,   *
003720*    ELEGIBLE Y REPORTE); EL MAESTRO SE MANEJA APARTE EN 120 Y   *
003730*    130 PORQUE PRIMERO SE LEE Y LUEGO SE REABRE PARA EXTENDER.  *
003740*    CUALQUIER FALLA DE APERTURA ES FATAL PARA LA CORRIDA.       *
003750*----------------------------------------------------------------*
003760 110-APERTURA-ARCHIVOS SECTION.
003770*    LOS TRES OPEN SIGUEN EL MISMO PATRON: ABRIR, PROBAR EL      *
003780*    FILE STATUS Y DETENER LA CORRIDA DE INMEDIATO SI FALLA,     *
003790*    PARA NO SEGUIR PROCESANDO CON UN ARCHIVO A MEDIO ABRIR.     *
003800     OPEN INPUT  SOLICITU
003810     IF NOT FS-SOLICITU-OK
003820         DISPLAY 'PRESTC01 - ERROR AL ABRIR SOLICITU  FS='
003830             FS-SOLICITU UPON CONSOLE
003840         STOP RUN
003850     END-IF
003860     OPEN OUTPUT ELEGIBLE
003870     IF NOT FS-ELEGIBLE-OK
003880         DISPLAY 'PRESTC01 - ERROR AL ABRIR ELEGIBLE  FS='
003890             FS-ELEGIBLE UPON CONSOLE
003900         STOP RUN
003910     END-IF
003920     OPEN OUTPUT REPORTE
003930     IF NOT FS-REPORTE-OK
003940         DISPLAY 'PRESTC01 - ERROR AL ABRIR REPORTE  FS='
003950             FS-REPORTE UPON CONSOLE
003960         STOP RUN
003970     END-IF.
003980 110-APERTURA-ARCHIVOS-E. EXIT.
003990*----------------------------------------------------------------*
004000*    EL MAESTRO SE ABRE PRIMERO EN INPUT PARA CARGAR LA TABLA DE *
004010*    DUPLICADOS Y EL ULTIMO CORRELATIVO, TAL COMO SE HACE DESDE  *
004020*    EL TICKET PR-0088.  SI TODAVIA NO EXISTE, ES LA PRIMERA     *
004030*    CORRIDA DEL SISTEMA Y SE INICIA VACIO.                      *
004040*----------------------------------------------------------------*
004050 120-CARGA-MAESTRO-EXISTENTE SECTION.
004060*    SI EL MAESTRO NO ABRE, NO ES UN ERROR: SOLO SIGNIFICA QUE   *
004070*    EL ARCHIVO TODAVIA NO EXISTE EN DISCO Y SE ARRANCA CON LA   *
004080*    TABLA DE DUPLICADOS Y EL CORRELATIVO EN CERO.               *
004090     MOVE ZERO TO WKS-CNT-MAESTRO-PREVIO
004100     OPEN INPUT MAESTRO
004110     IF NOT FS-MAESTRO-OK
004120         MOVE 'S' TO SW-FIN-MAESTRO
004130     ELSE
004140         PERFORM 121-LEE-MAESTRO
004150         PERFORM 122-REGISTRA-TABLA-EXISTENTE
004160             UNTIL HAY-FIN-MAESTRO
004170         CLOSE MAESTRO
004180     END-IF.
004190 120-CARGA-MAESTRO-EXISTENTE-E. EXIT.
004200*----------------------------------------------------------------*
004210*    LECTURA UNICA DEL MAESTRO, AL ESTILO DE UNA LECTURA         *
004220*    ANTICIPADA (READ-AHEAD) DE ARCHIVO SECUENCIAL: SE LLAMA     *
004230*    UNA VEZ DESDE 120 Y LUEGO SE LLAMA A SI MISMO DESDE 122     *
004240*    AL CERRAR CADA ITERACION DEL CICLO DE CARGA.                *
004250*----------------------------------------------------------------*
004260 121-LEE-MAESTRO SECTION.
004270     READ MAESTRO
004280         AT END MOVE 'S' TO SW-FIN-MAESTRO
004290     END-READ.
004300 121-LEE-MAESTRO-E. EXIT.
004310*----------------------------------------------------------------*
004320*    POR CADA REGISTRO YA EXISTENTE EN EL MAESTRO SE CUENTA EL   *
004330*    CORRELATIVO PREVIO (PARA SEGUIR LA NUMERACION DE LM-ID) Y   *
004340*    SE AGREGA SU CELULAR/PAN A LA TABLA EN MEMORIA, PARA QUE    *
004350*    420-VERIFICA-DUPLICADO LOS ENCUENTRE DESDE LA PRIMERA       *
004360*    SOLICITUD DE LA CORRIDA ACTUAL.                             *
004370*----------------------------------------------------------------*
004380 122-REGISTRA-TABLA-EXISTENTE SECTION.
004390*    WKS-CNT-MAESTRO-PREVIO Y WKS-TOPE-TABLA CRECEN JUNTOS AQUI  *
004400*    PORQUE, MIENTRAS SE CARGA EL MAESTRO, CADA REGISTRO LEIDO   *
004410*    ES A LA VEZ UNO MAS EN EL CORRELATIVO Y UNA FILA MAS EN LA  *
004420*    TABLA DE DUPLICADOS.                                        *
004430     ADD 1 TO WKS-CNT-MAESTRO-PREVIO
004440     ADD 1 TO WKS-TOPE-TABLA
004450     SET WKS-IDX-MAESTRO TO WKS-TOPE-TABLA
004460     MOVE LM-MOBILE TO WKS-TM-MOBILE (WKS-IDX-MAESTRO)
004470     MOVE LM-PAN    TO WKS-TM-PAN    (WKS-IDX-MAESTRO)
004480     PERFORM 121-LEE-MAESTRO.
004490 122-REGISTRA-TABLA-EXISTENTE-E. EXIT.
004500*----------------------------------------------------------------*
004510*    SE REABRE EL MAESTRO EN EXTEND PARA GRABAR LAS SOLICITUDES  *
004520*    VALIDAS DE LA CORRIDA ACTUAL A CONTINUACION DE LAS YA       *
004530*    EXISTENTES.  SI EL ARCHIVO NO EXISTIA, SE CREA.             *
004540*----------------------------------------------------------------*
004550 130-REABRE-MAESTRO-EXTEND SECTION.
004560     OPEN EXTEND MAESTRO
004570     IF NOT FS-MAESTRO-OK
004580         DISPLAY 'PRESTC01 - ERROR AL REABRIR MAESTRO  FS='
004590             FS-MAESTRO UPON CONSOLE
004600         STOP RUN
004610     END-IF.
004620 130-REABRE-MAESTRO-EXTEND-E. EXIT.
004630*----------------------------------------------------------------*
004640*    LECTURA ANTICIPADA DEL ARCHIVO DE ENTRADA (PATRON READ-     *
004650*    AHEAD YA USADO EN 121): SE LLAMA UNA VEZ DESDE 100-INICIO   *
004660*    Y LUEGO DESDE EL FINAL DE 200-PROCESA-SOLICITUDES, ASI EL   *
004670*    CICLO PRINCIPAL SOLO PREGUNTA HAY-FIN-SOLICITU.             *
004680*----------------------------------------------------------------*
004690 140-LEE-SOLICITUD SECTION.
004700     READ SOLICITU
004710         AT END MOVE 'S' TO SW-FIN-SOLICITU
004720     END-READ.
004730 140-LEE-SOLICITUD-E. EXIT.
004740******************************************************************
004750*    2 0 0 - P R O C E S O   D E   U N A   S O L I C I T U D     *
004760******************************************************************
004770*    PARRAFO REESCRITO EN EL TICKET PR-0203 PARA AGREGAR LA      *
004780*    VERIFICACION DE DUPLICADOS ANTES DEL CALCULO DE SCORE:      *
004790*    PRIMERO SE VALIDA EL DATO (210), LUEGO -SOLO SI EL DATO     *
004800*    ES VALIDO- SE BUSCA DUPLICADO (420); UNA SOLICITUD VALIDA   *
004810*    Y NO DUPLICADA ES LA UNICA QUE LLEGA A CALIFICAR (300),     *
004820*    DECIDIR (310), GRABAR EL RESULTADO (410) Y DAR DE ALTA EN   *
004830*    EL MAESTRO (430).  CUALQUIER OTRO CASO SOLO SE CUENTA.      *
004840*----------------------------------------------------------------*
004850 200-PROCESA-SOLICITUDES SECTION.
004860     ADD 1 TO WKS-CNT-LEIDAS
004870*    LOS DOS SWITCHES SE REINICIAN 'EN LIMPIO' EN CADA VUELTA,   *
004880*    PORQUE SON DE USO UNICO POR SOLICITUD (VER 210 Y 420).      *
004890     MOVE 'S' TO SW-SOLICITUD-VALIDA
004900     MOVE 'N' TO SW-ES-DUPLICADO
004910     PERFORM 210-VALIDA-SOLICITUD
004920*    SOLO SE BUSCA DUPLICADO SI EL DATO YA PASO 210; UNA         *
004930*    SOLICITUD CON DATO INVALIDO NI SIQUIERA ENTRA A LA TABLA.   *
004940     IF SOLICITUD-ES-VALIDA
004950         PERFORM 420-VERIFICA-DUPLICADO
004960     END-IF
004970*    RAMA DE ACEPTACION: CALIFICAR, DECIDIR, GRABAR EL           *
004980*    RESULTADO Y DAR DE ALTA EN EL MAESTRO, EN ESE ORDEN.        *
004990     IF SOLICITUD-ES-VALIDA AND NOT SOLICITUD-DUPLICADA
005000         ADD 1 TO WKS-CNT-VALIDAS
005010         PERFORM 300-CALCULA-SCORE-CIBIL
005020         PERFORM 310-EVALUA-ELEGIBILIDAD
005030         PERFORM 410-ESCRIBE-ELEGIBLE
005040         PERFORM 430-ESCRIBE-MAESTRO
005050     ELSE
005060*    RAMA DE RECHAZO: SE DISTINGUE DUPLICADA DE DATO INVALIDO    *
005070*    SOLO PARA EFECTOS DEL CONTEO DEL REPORTE DE CONTROL (500);  *
005080*    NINGUNA DE LAS DOS GENERA REGISTRO DE ELEGIBLE NI MAESTRO.  *
005090         IF SOLICITUD-DUPLICADA
005100             ADD 1 TO WKS-CNT-DUPLICADAS
005110         ELSE
005120             ADD 1 TO WKS-CNT-RECHAZO-DATO
005130         END-IF
005140     END-IF
005150     PERFORM 140-LEE-SOLICITUD.
005160 200-PROCESA-SOLICITUDES-E. EXIT.
005170******************************************************************
005180*    2 1 0 - V A L I D A C I O N   D E   L A   S O L I C I T U D *
005190******************************************************************
005200*    CADA CAMPO SE VALIDA EN SU PROPIO PARRAFO (211 A 215) Y     *
005210*    SOLO SE SIGUE VALIDANDO MIENTRAS SOLICITUD-ES-VALIDA SIGA   *
005220*    ENCENDIDO, PARA NO GASTAR CICLOS EN UNA SOLICITUD QUE YA    *
005230*    SE SABE QUE VA A RECHAZO.  NINGUN PARRAFO DE ESTA CADENA    *
005240*    TOCA EL MAESTRO NI LA TABLA DE DUPLICADOS; ESO ES TRABAJO   *
005250*    DE 420, QUE SOLO SE LLAMA SI LA SOLICITUD PASA AQUI.        *
005260*----------------------------------------------------------------*
005270 210-VALIDA-SOLICITUD SECTION.
005280     MOVE 'S' TO SW-SOLICITUD-VALIDA
005290*    NOMBRE PRIMERO, PORQUE SU LONGITUD (WKS-LONG-NOMBRE) LA     *
005300*    USAN VARIOS PARRAFOS POSTERIORES PARA ARMAR EL MENSAJE.     *
005310     PERFORM 211-VALIDA-NOMBRE
005320     IF SOLICITUD-ES-VALIDA
005330         PERFORM 212-VALIDA-MONTO
005340     END-IF
005350     IF SOLICITUD-ES-VALIDA
005360         PERFORM 213-VALIDA-MOVIL
005370     END-IF
005380     IF SOLICITUD-ES-VALIDA
005390         PERFORM 214-VALIDA-PAN
005400     END-IF
005410*    INGRESO AL FINAL, PORQUE ES EL UNICO CAMPO QUE TAMBIEN      *
005420*    VUELVE A USARSE COMO REGLA DE ELEGIBILIDAD EN 310.          *
005430     IF SOLICITUD-ES-VALIDA
005440         PERFORM 215-VALIDA-INGRESO
005450     END-IF.
005460 210-VALIDA-SOLICITUD-E. EXIT.
005470*----------------------------------------------------------------*
005480*    EL NOMBRE DEBE TENER ENTRE 2 Y 100 CARACTERES NO BLANCOS.   *
005490*    SE BUSCA LA ULTIMA POSICION NO BLANCO DESDE LA DERECHA,     *
005500*    SIN USAR FUNCIONES INTRINSECAS, PORQUE ESTE COMPILADOR      *
005510*    NO LAS TRAE.  ESA POSICION ES LA LONGITUD DEL NOMBRE.       *
005520*----------------------------------------------------------------*
005530 211-VALIDA-NOMBRE SECTION.
005540     MOVE 100 TO WKS-POS-NOMBRE
005550     MOVE ZERO TO WKS-LONG-NOMBRE
005560     PERFORM 211A-BUSCA-FIN-NOMBRE
005570         UNTIL WKS-POS-NOMBRE = ZERO
005580            OR WKS-LONG-NOMBRE NOT = ZERO
005590     IF WKS-LONG-NOMBRE < 2
005600         MOVE 'N' TO SW-SOLICITUD-VALIDA
005610     END-IF.
005620 211-VALIDA-NOMBRE-E. EXIT.
005630*----------------------------------------------------------------*
005640*    RECORRIDO DE UNA SOLA POSICION POR LLAMADA, DE DERECHA A    *
005650*    IZQUIERDA, DESDE LA POSICION 100 DE APP-NAME.  SE DETIENE   *
005660*    AL ENCONTRAR EL PRIMER CARACTER NO BLANCO (ESA POSICION ES  *
005670*    LA LONGITUD DEL NOMBRE) O AL LLEGAR A LA POSICION CERO,     *
005680*    QUE SIGNIFICA QUE EL NOMBRE ESTA COMPLETAMENTE EN BLANCO.   *
005690*----------------------------------------------------------------*
005700 211A-BUSCA-FIN-NOMBRE SECTION.
005710*    AL ENCONTRAR EL CARACTER SE FIJA WKS-LONG-NOMBRE, LO QUE    *
005720*    CUMPLE LA CONDICION DE SALIDA DEL PERFORM EN 211 SIN        *
005730*    NECESITAR UN SWITCH APARTE.                                 *
005740     IF APP-NAME (WKS-POS-NOMBRE:1) NOT = SPACE
005750         MOVE WKS-POS-NOMBRE TO WKS-LONG-NOMBRE
005760     ELSE
005770         SUBTRACT 1 FROM WKS-POS-NOMBRE
005780     END-IF.
005790 211A-BUSCA-FIN-NOMBRE-E. EXIT.
005800*----------------------------------------------------------------*
005810*    EL MONTO SOLICITADO DEBE ESTAR ENTRE 10,000.00 Y            *
005820*    10,000,000.00 RUPIAS, SEGUN LA NORMA DEL CLIENTE.  FUERA    *
005830*    DE ESE RANGO NI SIQUIERA SE CALIFICA LA SOLICITUD; SE       *
005840*    CUENTA DIRECTO COMO RECHAZO POR DATO INVALIDO.              *
005850*----------------------------------------------------------------*
005860 212-VALIDA-MONTO SECTION.
005870     IF APP-LOAN-AMOUNT < 0000010000.00
005880        OR APP-LOAN-AMOUNT > 0010000000.00
005890         MOVE 'N' TO SW-SOLICITUD-VALIDA
005900     END-IF.
005910 212-VALIDA-MONTO-E. EXIT.
005920*----------------------------------------------------------------*
005930*    EL CELULAR DEBE TENER 10 DIGITOS Y COMENZAR CON 6, 7, 8 O 9,*
005940*    FORMATO DE NUMERACION MOVIL DE LA INDIA.  NOT NUMERIC YA    *
005950*    CUBRE LONGITUD Y CONTENIDO NUMERICO A LA VEZ, PORQUE EL     *
005960*    CAMPO DE ENTRADA ES DE ANCHO FIJO EN EL COPYBOOK.           *
005970*----------------------------------------------------------------*
005980 213-VALIDA-MOVIL SECTION.
005990*    SE PRUEBA '< 6' EN LUGAR DE UNA LISTA DE 6, 7, 8 Y 9,       *
006000*    PORQUE APP-MOBILE YA SE SABE NUMERICO EN ESTE PUNTO Y NO    *
006010*    HAY DIGITO MAYOR A 9 QUE PUDIERA COLARSE.                   *
006020     IF APP-MOBILE NOT NUMERIC
006030         MOVE 'N' TO SW-SOLICITUD-VALIDA
006040     ELSE
006050         IF APP-MOBILE (1:1) < '6'
006060             MOVE 'N' TO SW-SOLICITUD-VALIDA
006070         END-IF
006080     END-IF.
006090 213-VALIDA-MOVIL-E. EXIT.
006100*----------------------------------------------------------------*
006110*    EL PAN DEBE TENER 10 POSICIONES CON EL FORMATO DE LA        *
006120*    AUTORIDAD FISCAL DE LA INDIA:  5 LETRAS, 4 DIGITOS Y 1      *
006130*    LETRA FINAL.  SE VALIDA POR CLASE DE CARACTER (TICKET       *
006140*    PR-0318) EN LUGAR DE UNA TABLA FIJA DE COMBINACIONES.       *
006150*----------------------------------------------------------------*
006160 214-VALIDA-PAN SECTION.
006170*    LOS TRES IF ENCADENADOS SE PROTEGEN CON SOLICITUD-ES-VALIDA *
006180*    PARA QUE, EN CUANTO FALLA UN TRAMO, NO SE SIGA EVALUANDO EL *
006190*    RESTO DEL PAN NI SE PISE UN 'N' YA PUESTO.                  *
006200     MOVE APP-PAN TO WKS-PAN-ENTRADA
006210     IF WKS-PAN-LETRAS-1 NOT PAN-LETRA
006220         MOVE 'N' TO SW-SOLICITUD-VALIDA
006230     END-IF
006240     IF SOLICITUD-ES-VALIDA
006250        AND WKS-PAN-DIGITOS NOT PAN-DIGITO
006260         MOVE 'N' TO SW-SOLICITUD-VALIDA
006270     END-IF
006280     IF SOLICITUD-ES-VALIDA
006290        AND WKS-PAN-LETRA-F NOT PAN-LETRA
006300         MOVE 'N' TO SW-SOLICITUD-VALIDA
006310     END-IF.
006320 214-VALIDA-PAN-E. EXIT.
006330*----------------------------------------------------------------*
006340*    EL INGRESO MENSUAL DECLARADO DEBE SER POSITIVO.  EL TOPE    *
006350*    MINIMO DE 20,000.00 PARA CALIFICAR NO ES UNA VALIDACION     *
006360*    DEL DATO, ES UNA REGLA DE ELEGIBILIDAD - VER PARRAFO 310.   *
006370*----------------------------------------------------------------*
006380 215-VALIDA-INGRESO SECTION.
006390     IF APP-MONTHLY-INCOME NOT > ZERO
006400         MOVE 'N' TO SW-SOLICITUD-VALIDA
006410     END-IF.
006420 215-VALIDA-INGRESO-E. EXIT.
006430******************************************************************
006440*    3 0 0 - C A L C U L O   D E L   S C O R E   C I B I L       *
006450******************************************************************
006460*    EL SCORE SIMULADO SALE DE TRES COMPONENTES QUE SE SUMAN:    *
006470*    UN PISO SEGUN EL INGRESO DECLARADO (301), UN AJUSTE SEGUN   *
006480*    LA RAZON CUOTA/INGRESO (302) Y UN COMPONENTE ALEATORIO      *
006490*    QUE EN ESTE AMBIENTE BATCH QUEDA FIJO EN CERO PARA QUE LA   *
006500*    CORRIDA SEA REPRODUCIBLE.  EL RESULTADO SIEMPRE SE ACOTA    *
006510*    ENTRE 300 Y 900 (303) ANTES DE PASAR A ELIG-CIBIL-SCORE.    *
006520*----------------------------------------------------------------*
006530 300-CALCULA-SCORE-CIBIL SECTION.
006540*    301 Y 302 SOLO CALCULAN SUS PROPIOS COMPONENTES (WKS-       *
006550*    SCORE-BASE Y WKS-SCORE-AJUSTE); ESTE PARRAFO ES EL UNICO    *
006560*    QUE LOS SUMA Y LOS PASA AL CAMPO DE SALIDA DEL MAESTRO.     *
006570     PERFORM 301-BASE-POR-INGRESO
006580     PERFORM 302-AJUSTE-POR-RAZON
006590*----------------------------------------------------------------*
006600*    EL SIMULADOR ORIGINAL SUMABA UN COMPONENTE ALEATORIO DE     *
006610*    -20 A +20.  PARA QUE LA CORRIDA BATCH SEA REPRODUCIBLE ESE  *
006620*    COMPONENTE QUEDA FIJO EN CERO, TICKET PR-0088.              *
006630*----------------------------------------------------------------*
006640     COMPUTE WKS-SCORE-CALCULADO =
006650         WKS-SCORE-BASE + WKS-SCORE-AJUSTE + ZERO
006660     PERFORM 303-LIMITA-SCORE
006670     MOVE WKS-SCORE-CALCULADO TO ELIG-CIBIL-SCORE.
006680 300-CALCULA-SCORE-CIBIL-E. EXIT.
006690*----------------------------------------------------------------*
006700*    SCORE BASE SEGUN EL RANGO DE INGRESO MENSUAL DECLARADO.     *
006710*    TABLA DE REFERENCIA (TICKET PR-0041, SIN CAMBIOS DESDE      *
006720*    ENTONCES):                                                  *
006730*      INGRESO >= 100,000.00  ...  SCORE BASE 800                *
006740*      INGRESO >=  75,000.00  ...  SCORE BASE 750                *
006750*      INGRESO >=  50,000.00  ...  SCORE BASE 700                *
006760*      INGRESO >=  30,000.00  ...  SCORE BASE 650                *
006770*      INGRESO >=  20,000.00  ...  SCORE BASE 600                *
006780*      CUALQUIER OTRO INGRESO  ..  SCORE BASE 550                *
006790*----------------------------------------------------------------*
006800 301-BASE-POR-INGRESO SECTION.
006810     EVALUATE TRUE
006820         WHEN APP-MONTHLY-INCOME >= 0000100000.00
006830             MOVE +800 TO WKS-SCORE-BASE
006840         WHEN APP-MONTHLY-INCOME >= 0000075000.00
006850             MOVE +750 TO WKS-SCORE-BASE
006860         WHEN APP-MONTHLY-INCOME >= 0000050000.00
006870             MOVE +700 TO WKS-SCORE-BASE
006880         WHEN APP-MONTHLY-INCOME >= 0000030000.00
006890             MOVE +650 TO WKS-SCORE-BASE
006900         WHEN APP-MONTHLY-INCOME >= 0000020000.00
006910             MOVE +600 TO WKS-SCORE-BASE
006920         WHEN OTHER
006930             MOVE +550 TO WKS-SCORE-BASE
006940     END-EVALUATE.
006950 301-BASE-POR-INGRESO-E. EXIT.
006960*----------------------------------------------------------------*
006970*    AJUSTE SEGUN LA RAZON CUOTA/INGRESO ANUAL (MONTO SOLICITADO *
006980*    ENTRE INGRESO MENSUAL POR 12).  ENTRE MAS ALTA LA RAZON,    *
006990*    MAYOR EL CASTIGO AL SCORE.  EL CAMPO SE DEJO ANCHO (9       *
007000*    ENTEROS) PORQUE LA VALIDACION SOLO EXIGE INGRESO MAYOR QUE  *
007010*    CERO, Y UN INGRESO MUY PEQUENO CON UN PRESTAMO GRANDE DA    *
007020*    UNA RAZON MUY ALTA.  EL ON SIZE ERROR ES SOLO UN RESGUARDO, *
007030*    TICKET PR-0361.                                             *
007040*----------------------------------------------------------------*
007050 302-AJUSTE-POR-RAZON SECTION.
007060     COMPUTE WKS-RAZON-CUOTA-ING ROUNDED =
007070         APP-LOAN-AMOUNT / (APP-MONTHLY-INCOME * 12)
007080         ON SIZE ERROR
007090             MOVE 999999999.99 TO WKS-RAZON-CUOTA-ING
007100     END-COMPUTE
007110     EVALUATE TRUE
007120         WHEN WKS-RAZON-CUOTA-ING > 3
007130             MOVE -50 TO WKS-SCORE-AJUSTE
007140         WHEN WKS-RAZON-CUOTA-ING > 2
007150             MOVE -30 TO WKS-SCORE-AJUSTE
007160         WHEN WKS-RAZON-CUOTA-ING < 1
007170             MOVE +20 TO WKS-SCORE-AJUSTE
007180         WHEN OTHER
007190             MOVE ZERO TO WKS-SCORE-AJUSTE
007200     END-EVALUATE.
007210 302-AJUSTE-POR-RAZON-E. EXIT.
007220*----------------------------------------------------------------*
007230*    EL SCORE FINAL QUEDA SIEMPRE ENTRE 300 Y 900.               *
007240*----------------------------------------------------------------*
007250 303-LIMITA-SCORE SECTION.
007260*    CON EL PISO MINIMO DE 550 (301) Y LOS AJUSTES DE -50 A +20  *
007270*    (302) EL SCORE NUNCA SALDRIA REALMENTE FUERA DE RANGO, PERO *
007280*    EL TOPE SE DEJA COMO RESGUARDO POR SI CAMBIAN LAS TABLAS.   *
007290     IF WKS-SCORE-CALCULADO < 300
007300         MOVE 300 TO WKS-SCORE-CALCULADO
007310     END-IF
007320     IF WKS-SCORE-CALCULADO > 900
007330         MOVE 900 TO WKS-SCORE-CALCULADO
007340     END-IF.
007350 303-LIMITA-SCORE-E. EXIT.
007360******************************************************************
007370*    3 1 0 - D E C I S I O N   D E   E L E G I B I L I D A D     *
007380******************************************************************
007390*    DOS FILTROS EN CASCADA ANTES DE APROBAR:  PRIMERO EL SCORE  *
007400*    CALCULADO EN 300 DEBE LLEGAR AL MINIMO DE 600, LUEGO EL     *
007410*    INGRESO MENSUAL DECLARADO DEBE LLEGAR A 20,000.00.  ESTE    *
007420*    SEGUNDO FILTRO NO SE APLICO EN 210-VALIDA-SOLICITUD PORQUE  *
007430*    NO ES UN ERROR DE CAPTURA DEL DATO, ES UNA REGLA DE         *
007440*    NEGOCIO DE ELEGIBILIDAD (TICKET PR-0140).  SOLO SI AMBOS    *
007450*    FILTROS SE PASAN SE CALCULA LA BANDA, EL TOPE DE PAGO Y     *
007460*    EL MENSAJE PARA EL SOLICITANTE.                             *
007470*----------------------------------------------------------------*
007480 310-EVALUA-ELEGIBILIDAD SECTION.
007490*    PRIMER FILTRO: SCORE.  SI NO LLEGA A 600 NI SIQUIERA SE     *
007500*    MIRA EL INGRESO; SE RECHAZA DE UNA VEZ.                     *
007510     IF WKS-SCORE-CALCULADO < 600
007520         MOVE 'N' TO ELIG-FLAG
007530         MOVE ZERO TO ELIG-MAX-AMOUNT
007540         STRING 'Your CIBIL score is below the minimum'
007550             DELIMITED BY SIZE
007560             ' eligible threshold.' DELIMITED BY SIZE
007570             INTO ELIG-MESSAGE
007580     ELSE
007590*    SEGUNDO FILTRO: INGRESO MINIMO.  SOLO SE LLEGA AQUI CON     *
007600*    SCORE APROBADO; SI EL INGRESO NO ALCANZA TAMBIEN SE RECHAZA.*
007610         IF APP-MONTHLY-INCOME < 0000020000.00
007620             MOVE 'N' TO ELIG-FLAG
007630             MOVE ZERO TO ELIG-MAX-AMOUNT
007640             STRING 'Your monthly income is below the'
007650                 DELIMITED BY SIZE
007660                 ' minimum requirement of 20000.'
007670                 DELIMITED BY SIZE
007680                 INTO ELIG-MESSAGE
007690         ELSE
007700*    PASARON LOS DOS FILTROS: SE APRUEBA Y SE CALCULA CUANTO.    *
007710*    311 FIJA LA BANDA POR SCORE, 312 LA RECORTA SI SUPERA LA    *
007720*    CAPACIDAD DE PAGO, Y 313 REDACTA EL MENSAJE FINAL.          *
007730             MOVE 'Y' TO ELIG-FLAG
007740             PERFORM 311-BANDA-PORCENTAJE
007750             PERFORM 312-TOPE-CAPACIDAD-PAGO
007760             MOVE WKS-MONTO-ELEGIBLE TO ELIG-MAX-AMOUNT
007770             PERFORM 313-ARMA-MENSAJE
007780         END-IF
007790     END-IF.
007800 310-EVALUA-ELEGIBILIDAD-E. EXIT.
007810*----------------------------------------------------------------*
007820*    BANDA DE PORCENTAJE DEL MONTO SOLICITADO SEGUN EL SCORE.    *
007830*    LA BANDA DE 750 EN ADELANTE NO SE TRUNCA; LAS DEMAS SE      *
007840*    TRUNCAN (SE BAJAN) A LA RUPIA ENTERA, TICKET PR-0052.  ESTA *
007850*    BANDA ES SOLO UN PRIMER CALCULO; 312 TODAVIA PUEDE          *
007860*    RECORTARLA SI SUPERA EL TOPE DE CAPACIDAD DE PAGO.          *
007870*      SCORE >= 750  ...  100% DEL MONTO SOLICITADO              *
007880*      SCORE >= 700  ...   90% DEL MONTO SOLICITADO              *
007890*      SCORE >= 650  ...   75% DEL MONTO SOLICITADO              *
007900*      CUALQUIER OTRO SCORE ELEGIBLE  ..  50% DEL MONTO          *
007910*----------------------------------------------------------------*
007920 311-BANDA-PORCENTAJE SECTION.
007930     EVALUATE TRUE
007940         WHEN WKS-SCORE-CALCULADO >= 750
007950             MOVE 100 TO WKS-PORCENTAJE-BANDA
007960             MOVE APP-LOAN-AMOUNT TO WKS-MONTO-BANDA
007970         WHEN WKS-SCORE-CALCULADO >= 700
007980             MOVE 090 TO WKS-PORCENTAJE-BANDA
007990             PERFORM 311A-MONTO-BANDA-TRUNCA
008000         WHEN WKS-SCORE-CALCULADO >= 650
008010             MOVE 075 TO WKS-PORCENTAJE-BANDA
008020             PERFORM 311A-MONTO-BANDA-TRUNCA
008030         WHEN OTHER
008040             MOVE 050 TO WKS-PORCENTAJE-BANDA
008050             PERFORM 311A-MONTO-BANDA-TRUNCA
008060     END-EVALUATE.
008070 311-BANDA-PORCENTAJE-E. EXIT.
008080*----------------------------------------------------------------*
008090*    EL TRUNCAMIENTO A RUPIA ENTERA SE HACE MOVIENDO EL MONTO A  *
008100*    UN CAMPO SIN DECIMALES Y REGRESANDOLO; EL MOVE DE COBOL     *
008110*    ALINEA POR EL PUNTO DECIMAL Y DESCARTA LOS CENTAVOS, NO     *
008120*    LOS REDONDEA.  NO SE USA NINGUNA FUNCION INTRINSECA.        *
008130*----------------------------------------------------------------*
008140 311A-MONTO-BANDA-TRUNCA SECTION.
008150*    NO SE USA COMPUTE ... ROUNDED PORQUE LA NORMA (PR-0052)     *
008160*    PIDE TRUNCAR HACIA ABAJO, NO REDONDEAR AL MAS CERCANO.      *
008170     COMPUTE WKS-MONTO-BANDA =
008180         APP-LOAN-AMOUNT * WKS-PORCENTAJE-BANDA / 100
008190     MOVE WKS-MONTO-BANDA TO WKS-MONTO-BANDA-E
008200     MOVE WKS-MONTO-BANDA-E TO WKS-MONTO-BANDA.
008210 311A-MONTO-BANDA-TRUNCA-E. EXIT.
008220*----------------------------------------------------------------*
008230*    TOPE DE CAPACIDAD DE PAGO:  5 VECES EL INGRESO ANUAL        *
008240*    (INGRESO MENSUAL POR 12), TICKET PR-0374.  SI LA BANDA      *
008250*    SUPERA EL TOPE, EL TOPE PASA A SER EL MONTO ELEGIBLE Y SE   *
008260*    PRENDE SW-FUE-TOPADO, PARA QUE 313-ARMA-MENSAJE SEPA QUE    *
008270*    EL SOLICITANTE NO QUEDO APROBADO POR EL 100% DEL MONTO,     *
008280*    AUNQUE EL PORCENTAJE RECALCULADO REDONDEE A 100.  TICKET    *
008290*    PR-0389.                                                    *
008300*----------------------------------------------------------------*
008310 312-TOPE-CAPACIDAD-PAGO SECTION.
008320     COMPUTE WKS-TOPE-CAPACIDAD =
008330         APP-MONTHLY-INCOME * 12 * 5
008340     IF WKS-MONTO-BANDA > WKS-TOPE-CAPACIDAD
008350         MOVE WKS-TOPE-CAPACIDAD TO WKS-MONTO-ELEGIBLE
008360         SET MONTO-FUE-TOPADO TO TRUE
008370     ELSE
008380         MOVE WKS-MONTO-BANDA TO WKS-MONTO-ELEGIBLE
008390         SET MONTO-NO-FUE-TOPADO TO TRUE
008400     END-IF.
008410 312-TOPE-CAPACIDAD-PAGO-E. EXIT.
008420*----------------------------------------------------------------*
008430*    MENSAJE FINAL PARA EL SOLICITANTE.  SI EL TOPE DE           *
008440*    CAPACIDAD DE PAGO RECORTO LA BANDA, EL PORCENTAJE EFECTIVO  *
008450*    SE RECALCULA SOBRE EL MONTO ELEGIBLE Y SE REDONDEA AL       *
008460*    ENTERO MAS CERCANO PARA EL TEXTO DEL MENSAJE.  LA DECISION  *
008470*    DE CUAL REDACCION USAR NO SE TOMA SOLO SOBRE EL PORCENTAJE  *
008480*    YA REDONDEADO (PODRIA REDONDEAR A 100 SIN SERLO), SINO      *
008490*    TAMBIEN SOBRE SW-FUE-TOPADO, PRENDIDO EN 312 EN CUANTO EL   *
008500*    TOPE DE CAPACIDAD DE PAGO RECORTA LA BANDA.  SOLO SE        *
008510*    ANUNCIA EL 100% CUANDO NO HUBO TOPE Y LA BANDA ORIGINAL     *
008520*    YA ERA DEL 100%.  TICKET PR-0389.                           *
008530*----------------------------------------------------------------*
008540 313-ARMA-MENSAJE SECTION.
008550     IF MONTO-FUE-TOPADO
008560         COMPUTE WKS-PORCENTAJE-BANDA ROUNDED =
008570             WKS-MONTO-ELEGIBLE / APP-LOAN-AMOUNT * 100
008580     END-IF
008590     PERFORM 313B-FORMATEA-PORCENTAJE
008600     IF MONTO-NO-FUE-TOPADO
008610        AND WKS-PORCENTAJE-BANDA = 100
008620         STRING 'Congratulations ' DELIMITED BY SIZE
008630             APP-NAME (1:WKS-LONG-NOMBRE) DELIMITED BY SIZE
008640             '! You are eligible for a loan.'
008650                 DELIMITED BY SIZE
008660             ' You qualify for the full requested amount!'
008670                 DELIMITED BY SIZE
008680             INTO ELIG-MESSAGE
008690     ELSE
008700         STRING 'Congratulations ' DELIMITED BY SIZE
008710             APP-NAME (1:WKS-LONG-NOMBRE) DELIMITED BY SIZE
008720             '! You are eligible for a loan.'
008730                 DELIMITED BY SIZE
008740             ' Based on your credit profile, you can'
008750                 DELIMITED BY SIZE
008760             ' receive up to ' DELIMITED BY SIZE
008770             WKS-PORCENTAJE-TEXTO DELIMITED BY SPACE
008780             '% of the requested amount.' DELIMITED BY SIZE
008790             INTO ELIG-MESSAGE
008800     END-IF.
008810 313-ARMA-MENSAJE-E. EXIT.
008820*----------------------------------------------------------------*
008830*    SE CONVIERTE EL PORCENTAJE NUMERICO A TEXTO SIN CEROS O     *
008840*    BLANCOS A LA IZQUIERDA, PARA QUE EMBONE BIEN EN EL          *
008850*    MENSAJE ARMADO CON STRING.                                  *
008860*----------------------------------------------------------------*
008870 313B-FORMATEA-PORCENTAJE SECTION.
008880*    WKS-PORCENTAJE-BANDA SOLO PUEDE SER 50, 75, 90 O 100 (VER   *
008890*    311), ASI QUE COMO MUCHO SON 3 DIGITOS Y ESTE EVALUATE      *
008900*    CUBRE LOS TRES CASOS: 3 DIGITOS, 2 DIGITOS Y 1 DIGITO.      *
008910     MOVE WKS-PORCENTAJE-BANDA TO WKS-PORCENTAJE-EDIT
008920     EVALUATE TRUE
008930         WHEN WKS-PORCENTAJE-EDIT (1:1) NOT = SPACE
008940             MOVE WKS-PORCENTAJE-EDIT TO
008950                 WKS-PORCENTAJE-TEXTO
008960         WHEN WKS-PORCENTAJE-EDIT (2:1) NOT = SPACE
008970             MOVE WKS-PORCENTAJE-EDIT (2:2) TO
008980                 WKS-PORCENTAJE-TEXTO
008990         WHEN OTHER
009000             MOVE WKS-PORCENTAJE-EDIT (3:1) TO
009010                 WKS-PORCENTAJE-TEXTO
009020     END-EVALUATE.
009030 313B-FORMATEA-PORCENTAJE-E. EXIT.
009040******************************************************************
009050*    4 1 0 - G R A B A C I O N   D E L   R E S U L T A D O       *
009060******************************************************************
009070*    ESTE PARRAFO SOLO SE EJECUTA PARA SOLICITUDES VALIDAS Y NO  *
009080*    DUPLICADAS (VER 200), ASI QUE ELG-REGISTRO-SALIDA YA TRAE   *
009090*    EL SCORE, LA DECISION Y EL MENSAJE ARMADOS POR 300 Y 310.   *
009100*    AQUI TAMBIEN SE ACUMULAN LOS TOTALES MONETARIOS Y LOS       *
009110*    CONTADORES DE APROBADAS/RECHAZADAS QUE IMPRIME 500 AL       *
009120*    CIERRE DE LA CORRIDA.                                       *
009130*----------------------------------------------------------------*
009140 410-ESCRIBE-ELEGIBLE SECTION.
009150     WRITE ELG-REGISTRO-SALIDA
009160     IF NOT FS-ELEGIBLE-OK
009170         DISPLAY 'PRESTC01 - ERROR AL GRABAR ELEGIBLE  FS='
009180             FS-ELEGIBLE UPON CONSOLE
009190         STOP RUN
009200     END-IF
009210*    EL MONTO SOLICITADO SE ACUMULA SIEMPRE; EL APROBADO SUMA    *
009220*    CERO EN LAS NO ELEGIBLES (VER 310), ASI QUE EL TOTAL DE     *
009230*    500 QUEDA CORRECTO SIN NECESIDAD DE UN IF APARTE AQUI.      *
009240     ADD APP-LOAN-AMOUNT TO WKS-TOT-MONTO-SOLICITADO
009250     ADD ELIG-MAX-AMOUNT TO WKS-TOT-MONTO-APROBADO
009260     IF ELG-ES-ELEGIBLE
009270         ADD 1 TO WKS-CNT-APROBADAS
009280     ELSE
009290         ADD 1 TO WKS-CNT-RECHAZADAS
009300     END-IF.
009310 410-ESCRIBE-ELEGIBLE-E. EXIT.
009320******************************************************************
009330*    4 2 0 - V E R I F I C A C I O N   D E   D U P L I C A D O S *
009340******************************************************************
009350*    SE RECORRE LA TABLA EN MEMORIA (CARGADA EN 120 CON EL       *
009360*    MAESTRO PREVIO Y AMPLIADA EN 430 CON CADA ALTA DE ESTA      *
009370*    CORRIDA) BUSCANDO EL MISMO CELULAR O EL MISMO PAN.          *
009380*----------------------------------------------------------------*
009390 420-VERIFICA-DUPLICADO SECTION.
009400*    BARRIDO SECUENCIAL DE LA TABLA COMPLETA, FILA POR FILA,     *
009410*    DESDE LA PRIMERA HASTA ENCONTRAR COINCIDENCIA O AGOTAR EL   *
009420*    TOPE ACTUAL; NO HAY BUSQUEDA BINARIA PORQUE LA TABLA NO     *
009430*    ESTA ORDENADA POR CELULAR NI POR PAN.                       *
009440     MOVE 'N' TO SW-ES-DUPLICADO
009450     MOVE 1 TO WKS-IX-TABLA
009460     PERFORM 420A-COMPARA-FILA
009470         UNTIL WKS-IX-TABLA > WKS-TOPE-TABLA
009480            OR SOLICITUD-DUPLICADA.
009490 420-VERIFICA-DUPLICADO-E. EXIT.
009500*    AL SALIR, SOLICITUD-DUPLICADA YA REFLEJA EL RESULTADO PARA  *
009510*    200-PROCESA-SOLICITUDES, QUE ES QUIEN DECIDE SI SE SIGUE    *
009520*    CON LA CALIFICACION O SOLO SE CUENTA EL RECHAZO.            *
009530*----------------------------------------------------------------*
009540*    COMPARA UNA SOLA FILA DE LA TABLA POR LLAMADA CONTRA LA     *
009550*    SOLICITUD ACTUAL.  SI COINCIDE EL CELULAR O EL PAN, SE      *
009560*    PRENDE EL SWITCH Y 420 DETIENE EL PERFORM; SI NO, AVANZA    *
009570*    EL INDICE PARA QUE 420 SIGA CON LA SIGUIENTE FILA.          *
009580*----------------------------------------------------------------*
009590 420A-COMPARA-FILA SECTION.
009600*    EL INDICE DE TABLA (WKS-IX-TABLA, COMP) SE PASA AL INDEX    *
009610*    DE LA OCCURS (WKS-IDX-MAESTRO) CON SET, NUNCA CON MOVE,     *
009620*    PORQUE UN INDEX GUARDA UN DESPLAZAMIENTO, NO UN NUMERO.     *
009630     SET WKS-IDX-MAESTRO TO WKS-IX-TABLA
009640     IF APP-MOBILE = WKS-TM-MOBILE (WKS-IDX-MAESTRO)
009650        OR APP-PAN = WKS-TM-PAN (WKS-IDX-MAESTRO)
009660         MOVE 'S' TO SW-ES-DUPLICADO
009670     ELSE
009680         ADD 1 TO WKS-IX-TABLA
009690     END-IF.
009700 420A-COMPARA-FILA-E. EXIT.
009710******************************************************************
009720*    4 3 0 - A L T A   E N   E L   M A E S T R O                 *
009730******************************************************************
009740*    EL CORRELATIVO LM-ID CONTINUA LA NUMERACION DEL MAESTRO     *
009750*    PREVIO (CARGADO EN 120), NO EMPIEZA SIEMPRE EN 1, PARA QUE  *
009760*    CORRIDAS SUCESIVAS DEL MISMO DIA NO REPITAN NUMERO.  EL     *
009770*    SELLO DE FECHA-HORA DEL PROCESO SE COPIA IGUAL A LM-        *
009780*    CREATED-AT Y LM-UPDATED-AT PORQUE ES UN ALTA, NUNCA UNA     *
009790*    ACTUALIZACION.  AL FINAL SE AMPLIA LA TABLA EN MEMORIA      *
009800*    PARA QUE ESTA MISMA SOLICITUD YA CUENTE COMO DUPLICADO      *
009810*    PARA LAS SIGUIENTES DEL ARCHIVO.                            *
009820*----------------------------------------------------------------*
009830 430-ESCRIBE-MAESTRO SECTION.
009840*    WKS-CNT-MAESTRO-PREVIO YA TRAE EL TOTAL DE REGISTROS DEL    *
009850*    MAESTRO ANTES DE ESTA ALTA (CARGADO EN 120), ASI QUE        *
009860*    SUMARLE 1 DA EL SIGUIENTE CORRELATIVO LIBRE.                *
009870     ADD 1 TO WKS-CNT-MAESTRO-PREVIO
009880     MOVE WKS-CNT-MAESTRO-PREVIO TO LM-ID
009890     MOVE APP-NAME              TO LM-NAME
009900     MOVE APP-LOAN-AMOUNT       TO LM-LOAN-AMOUNT
009910     MOVE APP-MOBILE            TO LM-MOBILE
009920     MOVE APP-PAN               TO LM-PAN
009930     MOVE APP-MONTHLY-INCOME    TO LM-MONTHLY-INCOME
009940     MOVE ELIG-CIBIL-SCORE      TO LM-CIBIL-SCORE
009950     MOVE ELIG-FLAG             TO LM-ELIGIBLE
009960     MOVE ELIG-MAX-AMOUNT       TO LM-MAX-ELIGIBLE-AMOUNT
009970     MOVE ELIG-MESSAGE          TO LM-MESSAGE
009980     MOVE WKS-FECHA-HORA-PROCESO TO LM-CREATED-AT
009990     MOVE WKS-FECHA-HORA-PROCESO TO LM-UPDATED-AT
010000     WRITE LM-REGISTRO-MAESTRO
010010     IF NOT FS-MAESTRO-OK
010020         DISPLAY 'PRESTC01 - ERROR AL GRABAR MAESTRO  FS='
010030             FS-MAESTRO UPON CONSOLE
010040         STOP RUN
010050     END-IF
010060     ADD 1 TO WKS-TOPE-TABLA
010070     SET WKS-IDX-MAESTRO TO WKS-TOPE-TABLA
010080     MOVE APP-MOBILE TO WKS-TM-MOBILE (WKS-IDX-MAESTRO)
010090     MOVE APP-PAN    TO WKS-TM-PAN    (WKS-IDX-MAESTRO).
010100 430-ESCRIBE-MAESTRO-E. EXIT.
010110******************************************************************
010120* 5 0 0 - R E P O R T E   D E   C O N T R O L   D E   C I E R R E*
010130******************************************************************
010140*    SE IMPRIME UNA SOLA VEZ, AL FINAL DE LA CORRIDA, DESPUES    *
010150*    DE HABER PROCESADO TODAS LAS SOLICITUDES DEL ARCHIVO DE     *
010160*    ENTRADA (VER 000-PRINCIPAL).  LOS SIETE RENGLONES SALEN     *
010170*    DE LOS CONTADORES Y ACUMULADORES QUE SE VAN LLENANDO        *
010180*    DURANTE 200-PROCESA-SOLICITUDES Y 410-ESCRIBE-ELEGIBLE;     *
010190*    ESTE PARRAFO NO CALCULA NADA, SOLO LOS EDITA E IMPRIME.     *
010200*----------------------------------------------------------------*
010210 500-IMPRIME-CONTROL SECTION.
010220*      ENCABEZADO, CON SALTO A TOPE DE PAGINA.                   *
010230     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1
010240         AFTER ADVANCING C01
010250*      TOTAL DE SOLICITUDES LEIDAS DEL ARCHIVO DE ENTRADA.       *
010260     MOVE 'REGISTROS LEIDOS' TO WLD-ETIQUETA
010270     MOVE WKS-CNT-LEIDAS TO WLD-VALOR
010280     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
010290         AFTER ADVANCING 2 LINES
010300*      DE LAS LEIDAS, CUANTAS SE RECHAZARON POR UN DATO          *
010310*      INVALIDO EN 210-VALIDA-SOLICITUD.                         *
010320     MOVE 'REGISTROS RECHAZADOS POR DATO INVALIDO'
010330         TO WLD-ETIQUETA
010340     MOVE WKS-CNT-RECHAZO-DATO TO WLD-VALOR
010350     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
010360         AFTER ADVANCING 1 LINES
010370*      DE LAS QUE PASARON LA VALIDACION DE DATO, CUANTAS SE      *
010380*      RECHAZARON POR TENER CELULAR O PAN YA EXISTENTE (420).    *
010390     MOVE 'REGISTROS RECHAZADOS POR DUPLICADO'
010400         TO WLD-ETIQUETA
010410     MOVE WKS-CNT-DUPLICADAS TO WLD-VALOR
010420     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
010430         AFTER ADVANCING 1 LINES
010440*      DE LAS VALIDAS Y NO DUPLICADAS, CUANTAS CALIFICARON       *
010450*      (ELG-ES-ELEGIBLE) SEGUN 310-EVALUA-ELEGIBILIDAD.          *
010460     MOVE 'SOLICITUDES ELEGIBLES' TO WLD-ETIQUETA
010470     MOVE WKS-CNT-APROBADAS TO WLD-VALOR
010480     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
010490         AFTER ADVANCING 1 LINES
010500*      EL RESTO DE LAS VALIDAS Y NO DUPLICADAS, LAS QUE NO       *
010510*      CALIFICARON POR SCORE O POR INGRESO MINIMO.               *
010520     MOVE 'SOLICITUDES NO ELEGIBLES' TO WLD-ETIQUETA
010530     MOVE WKS-CNT-RECHAZADAS TO WLD-VALOR
010540     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
010550         AFTER ADVANCING 1 LINES
010560*      SUMA DE APP-LOAN-AMOUNT DE TODAS LAS SOLICITUDES QUE SE   *
010570*      LLEGARON A GRABAR EN ELEGIBLE, ELEGIBLES O NO.            *
010580     MOVE 'TOTAL MONTO SOLICITADO' TO WLD-ETIQUETA
010590     MOVE WKS-TOT-MONTO-SOLICITADO TO WLD-VALOR
010600     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
010610         AFTER ADVANCING 2 LINES
010620*      SUMA DE ELIG-MAX-AMOUNT; PARA LAS NO ELEGIBLES ESE        *
010630*      CAMPO QUEDA EN CERO (VER 310), ASI QUE NO DISTORSIONA     *
010640*      EL TOTAL.                                                 *
010650     MOVE 'TOTAL MONTO APROBADO (MAXIMO ELEGIBLE)'
010660         TO WLD-ETIQUETA
010670     MOVE WKS-TOT-MONTO-APROBADO TO WLD-VALOR
010680     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
010690         AFTER ADVANCING 1 LINES.
010700 500-IMPRIME-CONTROL-E. EXIT.
010710******************************************************************
010720*    9 0 0 - C I E R R E   D E   A R C H I V O S                 *
010730******************************************************************
010740*    CIERRE ORDENADO DE LOS CUATRO ARCHIVOS DE LA CORRIDA.       *
010750*    NO SE VALIDA EL FILE STATUS AL CERRAR, IGUAL QUE EN LOS     *
010760*    DEMAS PROGRAMAS DEL DEPARTAMENTO, PORQUE A ESTA ALTURA      *
010770*    YA SE ESCRIBIO TODO LO QUE HABIA QUE ESCRIBIR.              *
010780*----------------------------------------------------------------*
010790 900-FINALIZA SECTION.
010800*    MISMO ORDEN EN QUE SE ABRIERON (VER 110/130), POR HABITO    *
010810*    DEL DEPARTAMENTO, AUNQUE COBOL NO LO EXIGE.                 *
010820     CLOSE SOLICITU
010830     CLOSE ELEGIBLE
010840     CLOSE MAESTRO
010850     CLOSE REPORTE.
010860 900-FINALIZA-E. EXIT.
