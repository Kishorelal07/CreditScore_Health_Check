000100******************************************************************
000110*              C O P Y   P R S O L C 0 1                         *
000120*   SISTEMA     : PRESTAMOS AL CONSUMO - CLIENTE INDIA (CIBIL)   *
000130*   DESCRIPCION : LAYOUT DEL REGISTRO DE SOLICITUD DE PRESTAMO   *
000140*                 QUE LLEGA EN EL ARCHIVO DE ENTRADA DEL BATCH   *
000150*                 DE CALIFICACION CIBIL (PRESTC01).              *
000160*   LO USA      : PRESTC01  (FD SOLICITU)                        *
000170*   MANTENIMIENTO:                                               *
000180*     14/03/1987 EDR  SOLICITUD ORIGINAL, TICKET PR-0041         *
000190*     02/11/1993 MRQ  SE AMPLIA APP-NAME DE X(60) A X(100)       *
000200*     19/01/1999 EDR  REVISION Y2K, VER PRESTC01                 *
000210******************************************************************
000220 01  SOL-REGISTRO-ENTRADA.
000230*----------------------------------------------------------------*
000240*    NOMBRE DEL SOLICITANTE, 2 A 100 CARACTERES NO EN BLANCO     *
000250     05  APP-NAME                    PIC X(100).
000260*----------------------------------------------------------------*
000270*    MONTO SOLICITADO EN RUPIAS, 10,000.00 A 10,000,000.00       *
000280     05  APP-LOAN-AMOUNT             PIC 9(09)V99.
000290*----------------------------------------------------------------*
000300*    NUMERO DE CELULAR, 10 DIGITOS, PRIMER DIGITO DE 6 A 9       *
000310     05  APP-MOBILE                  PIC X(10).
000320*----------------------------------------------------------------*
000330*    NIT/PAN DEL SOLICITANTE - 5 LETRAS + 4 DIGITOS + 1 LETRA    *
000340     05  APP-PAN                     PIC X(10).
000350*----------------------------------------------------------------*
000360*    INGRESO MENSUAL DEL SOLICITANTE EN RUPIAS                   *
000370     05  APP-MONTHLY-INCOME          PIC 9(09)V99.
000380*----------------------------------------------------------------*
000390*    RELLENO PARA COMPLETAR EL REGISTRO DE ENTRADA A 150 BYTES   *
000400     05  FILLER                      PIC X(08).
