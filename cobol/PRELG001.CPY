000100******************************************************************
000110*              C O P Y   P R E L G 0 0 1                         *
000120*   SISTEMA     : PRESTAMOS AL CONSUMO - CLIENTE INDIA (CIBIL)   *
000130*   DESCRIPCION : LAYOUT DEL REGISTRO DE RESULTADO DE            *
000140*                 CALIFICACION QUE EL BATCH PRESTC01 ESCRIBE     *
000150*                 POR CADA SOLICITUD VALIDA, UNA POR UNA,        *
000160*                 EN EL ARCHIVO DE SALIDA DE ELEGIBILIDAD.       *
000170*   LO USA      : PRESTC01  (FD ELEGIBLE)                        *
000180*   MANTENIMIENTO:                                               *
000190*     14/03/1987 EDR  VERSION ORIGINAL, TICKET PR-0041           *
000200*     08/06/1991 MRQ  ELIG-MESSAGE AMPLIADO A X(200)             *
000210*     19/01/1999 EDR  REVISION Y2K, VER PRESTC01                 *
000220******************************************************************
000230 01  ELG-REGISTRO-SALIDA.
000240*----------------------------------------------------------------*
000250*    INDICADOR DE ELEGIBILIDAD  'Y' = ELEGIBLE  'N' = NO         *
000260     05  ELIG-FLAG                   PIC X(01).
000270         88  ELG-ES-ELEGIBLE                 VALUE 'Y'.
000280         88  ELG-NO-ES-ELEGIBLE              VALUE 'N'.
000290*----------------------------------------------------------------*
000300*    SCORE CIBIL CALCULADO, RANGO 300 A 900                      *
000310     05  ELIG-CIBIL-SCORE            PIC 9(03).
000320*----------------------------------------------------------------*
000330*    MONTO MAXIMO ELEGIBLE, CERO SI FUE RECHAZADA                *
000340     05  ELIG-MAX-AMOUNT             PIC 9(09)V99.
000350*----------------------------------------------------------------*
000360*    MENSAJE DE LA DECISION PARA EL SOLICITANTE                  *
000370     05  ELIG-MESSAGE                PIC X(200).
000380*----------------------------------------------------------------*
000390*    RELLENO PARA COMPLETAR EL REGISTRO A 220 BYTES              *
000400     05  FILLER                      PIC X(05).
