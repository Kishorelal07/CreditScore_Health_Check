000100******************************************************************
000110*              C O P Y   P R M A E 0 0 1                         *
000120*   SISTEMA     : PRESTAMOS AL CONSUMO - CLIENTE INDIA (CIBIL)   *
000130*   DESCRIPCION : LAYOUT DEL MAESTRO DE SOLICITUDES DE           *
000140*                 PRESTAMO.  CADA SOLICITUD VALIDA Y NO          *
000150*                 DUPLICADA QUEDA GRABADA AQUI CON SU            *
000160*                 DECISION, SU SCORE Y SUS FECHAS DE             *
000170*                 CONTROL.  EL ARCHIVO SE MANEJA EN MODO         *
000180*                 EXTEND (ALTA UNICAMENTE); NO HAY BAJAS         *
000190*                 NI CAMBIOS DE ESTE MAESTRO EN ESTE BATCH.      *
000200*   LO USA      : PRESTC01  (FD MAESTRO)                         *
000210*   LLAVE       : LM-ID ES CORRELATIVO, LO ASIGNA EL             *
000220*                 PROPIO PRESTC01 AL MOMENTO DE GRABAR.          *
000230*                 LA UNICIDAD POR LM-MOBILE Y LM-PAN SE          *
000240*                 VALIDA CONTRA TABLA EN MEMORIA, VER            *
000250*                 PARRAFO 420-VERIFICA-DUPLICADO.                *
000260*   MANTENIMIENTO:                                               *
000270*     14/03/1987 EDR  VERSION ORIGINAL, TICKET PR-0041           *
000280*     22/07/1989 EDR  SE AGREGA LM-CIBIL-SCORE Y                 *
000290*                     LM-MAX-ELIGIBLE-AMOUNT, TICKET PR-0088     *
000300*     02/11/1993 MRQ  SE AMPLIA LM-NAME DE X(60) A X(100)        *
000310*     30/05/1996 CBQ  SE AGREGAN LM-CREATED-AT/LM-UPDATED-AT     *
000320*                     Y SUS REDEFINES AAAA-MM-DD, TICKET         *
000330*                     PR-0146, A PEDIDO DE AUDITORIA             *
000340*     19/01/1999 EDR  REVISION Y2K DE LOS CAMPOS DE FECHA,       *
000350*                     VER TAMBIEN PRESTC01, TICKET PR-0203       *
000360*     11/02/2003 JLQ  SE DOCUMENTA LM-ELIGIBLE CON 88, NO        *
000370*                     HUBO CAMBIO DE LONGITUD, TICKET PR-0261    *
000380******************************************************************
000390*   REFERENCIA RAPIDA DE REGLAS DE NEGOCIO (VER PRESTC01         *
000400*   PARRAFOS 210/300/310 PARA EL DETALLE COMPLETO):              *
000410*     SCORE MINIMO APROBABLE ............ 600                    *
000420*     INGRESO MINIMO MENSUAL ............ 20,000.00              *
000430*     MONTO MINIMO SOLICITABLE .......... 10,000.00              *
000440*     MONTO MAXIMO SOLICITABLE .......... 10,000,000.00          *
000450*     TOPE DE CAPACIDAD DE PAGO ......... 5 VECES EL             *
000460*                                         INGRESO ANUAL          *
000470******************************************************************
000480 01  LM-REGISTRO-MAESTRO.
000490*----------------------------------------------------------------*
000500*    NUMERO CORRELATIVO DE SOLICITUD, ASIGNADO AL GRABAR         *
000510     05  LM-ID                       PIC 9(09).
000520*----------------------------------------------------------------*
000530*    NOMBRE DEL SOLICITANTE                                      *
000540     05  LM-NAME                     PIC X(100).
000550*----------------------------------------------------------------*
000560*    MONTO SOLICITADO EN RUPIAS                                  *
000570     05  LM-LOAN-AMOUNT              PIC 9(09)V99.
000580*----------------------------------------------------------------*
000590*    NUMERO DE CELULAR - UNICO EN EL MAESTRO                     *
000600     05  LM-MOBILE                   PIC X(10).
000610*----------------------------------------------------------------*
000620*    NIT/PAN DEL SOLICITANTE - UNICO EN EL MAESTRO               *
000630     05  LM-PAN                      PIC X(10).
000640*----------------------------------------------------------------*
000650*    INGRESO MENSUAL DECLARADO EN RUPIAS                         *
000660     05  LM-MONTHLY-INCOME           PIC 9(09)V99.
000670*----------------------------------------------------------------*
000680*    SCORE CIBIL CALCULADO POR PRESTC01, RANGO 300-900           *
000690     05  LM-CIBIL-SCORE              PIC 9(03).
000700*----------------------------------------------------------------*
000710*    INDICADOR DE ELEGIBILIDAD RESULTANTE                        *
000720     05  LM-ELIGIBLE                 PIC X(01).
000730         88  LM-FUE-APROBADA                 VALUE 'Y'.
000740         88  LM-FUE-RECHAZADA                VALUE 'N'.
000750*----------------------------------------------------------------*
000760*    TECHO MAXIMO APROBADO, CERO SI FUE RECHAZADA                *
000770     05  LM-MAX-ELIGIBLE-AMOUNT      PIC 9(09)V99.
000780*----------------------------------------------------------------*
000790*    MENSAJE DE LA DECISION, IGUAL AL DE ELG-REGISTRO            *
000800     05  LM-MESSAGE                  PIC X(200).
000810*----------------------------------------------------------------*
000820*    FECHA-HORA DE ALTA DEL REGISTRO, AAAA-MM-DD HH:MM:SS        *
000830     05  LM-CREATED-AT               PIC X(19).
000840*    REDEFINE PARA REPORTES Y CONSULTAS DE AUDITORIA             *
000850     05  LM-CREATED-AT-R REDEFINES LM-CREATED-AT.
000860         10  LM-CREATED-ANIO         PIC X(04).
000870         10  FILLER                  PIC X(01).
000880         10  LM-CREATED-MES          PIC X(02).
000890         10  FILLER                  PIC X(01).
000900         10  LM-CREATED-DIA          PIC X(02).
000910         10  FILLER                  PIC X(01).
000920         10  LM-CREATED-HORA         PIC X(08).
000930*----------------------------------------------------------------*
000940*    FECHA-HORA DE LA ULTIMA ACTUALIZACION DEL REGISTRO.         *
000950*    EN ESTE BATCH SIEMPRE QUEDA IGUAL A LM-CREATED-AT,          *
000960*    PORQUE EL MAESTRO SOLO SE ABRE EN EXTEND (ALTAS).           *
000970     05  LM-UPDATED-AT               PIC X(19).
000980     05  LM-UPDATED-AT-R REDEFINES LM-UPDATED-AT.
000990         10  LM-UPDATED-ANIO         PIC X(04).
001000         10  FILLER                  PIC X(01).
001010         10  LM-UPDATED-MES          PIC X(02).
001020         10  FILLER                  PIC X(01).
001030         10  LM-UPDATED-DIA          PIC X(02).
001040         10  FILLER                  PIC X(01).
001050         10  LM-UPDATED-HORA         PIC X(08).
001060*----------------------------------------------------------------*
001070*    RELLENO PARA COMPLETAR EL REGISTRO A 420 BYTES              *
001080     05  FILLER                      PIC X(16).
